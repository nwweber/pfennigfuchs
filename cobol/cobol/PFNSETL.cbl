000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    PROGRAM  :  PFNSETL                                        *
000500*    TITLE    :  GROUP EXPENSE SETTLEMENT - "WHO OWES WHOM"      *
000600*                                                                *
000700*    THIS JOB READS THE GROUP EXPENSE FILE (ONE RECORD PER       *
000800*    EXPENSE PAID BY A SPONSOR ON BEHALF OF A LIST OF DEBTORS),  *
000900*    ACCUMULATES A NET BALANCE PER PERSON, THEN GREEDILY PAIRS   *
001000*    THE LARGEST CREDITOR AGAINST THE LARGEST DEBTOR UNTIL ONE   *
001100*    SIDE RUNS OUT, AND PRINTS THE RESULTING BALANCES, TRANSFER  *
001200*    LIST AND ANY ROUNDING RESIDUE LEFT UNSETTLED.               *
001300*                                                                *
001400*    NO SORT STEP.  NO INDEXED OR KEYED FILES.  REPORT ORDER IS  *
001500*    "FIRST SEEN", NOT A SORT KEY - SEE 100-CALCULATE-BALANCES.  *
001600*                                                                *
001700*    THIS JOB DOES NOT VALIDATE THE INCOMING TAPE.  IT TRUSTS    *
001800*    THE EXTRACT THAT FEEDS IT.  SEE EA-0572 IN THE CHANGE LOG   *
001900*    BELOW FOR WHY THAT IS WORTH SAYING OUT LOUD.                *
002000*                                                                *
002100******************************************************************
002200*                        CHANGE LOG                             *
002300******************************************************************
002400*    DATE     INIT  TICKET    DESCRIPTION                       *
002500*    -------- ----  --------  --------------------------------- *
002600*    03/14/91 SWK   EA-0091   INITIAL VERSION.                  *
002700*    07/02/91 SWK   EA-0114   DIVISOR WAS DEBTOR-COUNT ONLY -    *
002800*                             FIXED TO INCLUDE THE SPONSOR AS A  *
002900*                             PARTICIPANT PER BUSINESS OFFICE.  *
003000*    11/19/92 RDM   EA-0228   ADDED MISSED-BALANCE SECTION FOR   *
003100*                             ROUNDING RESIDUE LEFT OVER WHEN    *
003200*                             NEITHER SET EMPTIES EXACTLY.      *
003300*    04/08/93 RDM   EA-0241   GREEDY MATCH NOW USES A STRICT     *
003400*                             COMPARE SO A TIE GOES TO THE       *
003500*                             EARLIER-SCANNED ENTRY, PER AUDIT.  *
003600*    02/22/95 LJP   EA-0309   PERSON TABLE RAISED FROM 40 TO 100 *
003700*                             ENTRIES - RAN OUT OF ROOM ON THE   *
003800*                             WINTER RETREAT GROUP.             *
003900*    09/30/96 LJP   EA-0322   DEBTOR-PER-RECORD LIMIT RAISED     *
004000*                             FROM 10 TO 20.                    *
004100*    08/11/98 CHB   EA-0401   YEAR 2000 REVIEW COMPLETED - THIS  *
004200*                             PROGRAM CARRIES NO 2-DIGIT YEAR    *
004300*                             FIELDS.  NO CHANGE REQUIRED.      *
004400*    01/05/99 CHB   EA-0402   Y2K CERTIFICATION PARALLEL RUN -   *
004500*                             RESULTS MATCHED PRIOR RUN EXACTLY. *
004600*                             SIGNED OFF FOR PRODUCTION.        *
004700*    06/17/01 DGT   EA-0455   BALANCE ROUNDING SWITCHED FROM A   *
004800*                             HAND-CODED HALF-UP ROUTINE TO THE  *
004900*                             COMPILER'S ROUNDED MODE IS         *
005000*                             NEAREST-EVEN, PER INTERNAL AUDIT   *
005100*                             FINDING AU-01-07 (HALF-UP WAS      *
005200*                             OVERSTATING A FEW PEOPLE'S         *
005300*                             BALANCES BY A PENNY).             *
005400*    10/02/03 SK    EA-0488   ADDED ALPHA REDEFINES ON THE       *
005500*                             AMOUNT/COUNT FIELDS SO THE ERROR   *
005600*                             DISPLAY CAN DUMP A BAD EXPENSE     *
005700*                             RECORD WITHOUT BLOWING UP ON       *
005800*                             NON-NUMERIC DATA.                 *
005900*    02/11/04 SK    EA-0493   SPLIT PFNEXPN/PFNWORK OUT OF       *
006000*                             INLINE WORKING-STORAGE SO THE NEW  *
006100*                             RECONCILE JOB (EA-RECON) CAN SHARE *
006200*                             THE SAME LAYOUTS.                 *
006300*    05/19/08 MFT   EA-0551   DROPPED THE COBOL SORT STEP FROM   *
006400*                             THE OLD COPY OF THIS PROGRAM - NOT *
006500*                             NEEDED, REPORT ORDER IS FIRST-     *
006600*                             APPEARANCE, NOT A SORT KEY.        *
006700*    09/14/09 MFT   EA-0560   EA-0488'S ALPHA REDEFINES WERE      *
006800*                             SITTING UNUSED - ADDED             *
006900*                             115-CK-EXPENSE-DATA AND            *
007000*                             700-ERROR-DISPLAY SO A BAD AMOUNT   *
007100*                             OR DEBTOR COUNT ON THE TAPE IS      *
007200*                             LOGGED AND THE RECORD SKIPPED      *
007300*                             INSTEAD OF ABENDING THE RUN.       *
007400*    09/14/09 MFT   EA-0561   WS-DIVISOR PULLED OUT OF PFNWORK    *
007500*                             AND MADE A STANDALONE 77-LEVEL     *
007600*                             ITEM PER THE SHOP'S STANDARDS       *
007700*                             REVIEW ON WORK FIELDS THAT ONLY     *
007800*                             THIS PROGRAM EVER TOUCHES.         *
007900*    09/21/09 MFT   EA-0572   BACKED OUT EA-0560.  AUDIT TRACED   *
008000*                             A MISSING PERSON ON THE FINAL       *
008100*                             BALANCES LIST TO A $0.00 EXPENSE    *
008200*                             RECORD (A ONE-DEBTOR SHARE-THE-     *
008300*                             COST-EVENLY RECORD WHERE THE        *
008400*                             SPONSOR'S OWN SHARE NETS TO ZERO)   *
008500*                             BEING TREATED AS BAD DATA AND       *
008600*                             DROPPED.  THIS JOB HAS NEVER HAD    *
008700*                             AN INPUT-VALIDATION REQUIREMENT -   *
008800*                             115-CK-EXPENSE-DATA AND             *
008900*                             700-ERROR-DISPLAY ARE REMOVED,      *
009000*                             ALONG WITH THE EA-0488/EA-0560      *
009100*                             ALPHA REDEFINES THEY EXISTED TO     *
009200*                             FEED.  SEE PFNEXPN/PFNWORK FOR THE  *
009300*                             REPLACEMENT NAME/TABLE REDEFINES.   *
009400*    09/21/09 MFT   EA-0573   RENAMED EVERY SUB-PARAGRAPH'S EXIT  *
009500*                             LABEL TO CARRY ITS FULL PARAGRAPH   *
009600*                             NAME (110-READ-EXPENSE-REC-EXIT,    *
009700*                             NOT 110-EXIT) PER STANDARDS         *
009800*                             REVIEW - ONLY THE FOUR TOP-LEVEL    *
009900*                             SECTION PARAGRAPHS (100-/200-/      *
010000*                             300-/900-) KEEP THE BARE "NNN-      *
010100*                             EXIT" FORM, SINCE THEY HAVE NO      *
010200*                             LONGER NAME TO REPEAT.             *
010300******************************************************************
010400 PROGRAM-ID.    PFNSETL.
010500 AUTHOR.        S KOWALCZYK.
010600 INSTALLATION.  CORPORATE SYSTEMS - EXPENSE ACCOUNTING.
010700 DATE-WRITTEN.  03/14/91.
010800 DATE-COMPILED.
010900 SECURITY.      NON-CONFIDENTIAL.
011000******************************************************************
011100*    ENVIRONMENT DIVISION - NOTHING EXOTIC HERE.  ONE PRINTER     *
011200*    CHANNEL (TOP-OF-FORM), TWO SEQUENTIAL FILES, BOTH ASSIGNED   *
011300*    BY THE USUAL SHOP DD-NAME CONVENTION RATHER THAN A PATH.     *
011400******************************************************************
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SOURCE-COMPUTER. IBM-390.
011800 OBJECT-COMPUTER. IBM-390.
011900 SPECIAL-NAMES.
012000     C01 IS TOP-OF-FORM.
012100 INPUT-OUTPUT SECTION.
012200 FILE-CONTROL.
012300     SELECT EXPENSE-FILE-IN ASSIGN TO UT-S-EXPNFILE.
012400     SELECT SETTLEMENT-RPT  ASSIGN TO UT-S-SETLRPT.
012500 DATA DIVISION.
012600 FILE SECTION.
012700******************************************************************
012800*    EXPENSE-FILE-IN - ONE RECORD PER EXPENSE PAID, LAYOUT IN    *
012900*    COPY MEMBER PFNEXPN.  450 BYTES, FIXED, UNBLOCKED - THE     *
013000*    EXTRACT JOB THAT BUILDS THIS FILE WRITES ONE RECORD PER     *
013100*    EXPENSE, NOT ONE PER PERSON, SO THE DEBTOR LIST RIDES       *
013200*    ALONG INSIDE THE SAME RECORD AS THE SPONSOR.                *
013300******************************************************************
013400 FD  EXPENSE-FILE-IN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 450 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS PFX-EXPENSE-RECORD.
014000     COPY PFNEXPN.
014100******************************************************************
014200*    SETTLEMENT-RPT - THE THREE-SECTION SETTLEMENT REPORT.  NO   *
014300*    CONTROL BREAKS, NO GRAND TOTALS - JUST THREE PLAIN LISTINGS *
014400*    ONE AFTER ANOTHER, PER THE REPORT-WRITER BUSINESS RULE.     *
014500******************************************************************
014600 FD  SETTLEMENT-RPT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 133 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS SETL-RPT-LINE.
015200 01  SETL-RPT-LINE                  PIC X(133).
015300 WORKING-STORAGE SECTION.
015400******************************************************************
015500*    STANDALONE WORK FIELDS - NOTHING OUTSIDE THIS PROGRAM EVER   *
015600*    TOUCHES THESE, SO THEY STAY OUT OF PFNWORK.      MFT 09/14/09
015700*    WS-DIVISOR HOLDS DEBTOR-COUNT + 1 FOR THE LIFE OF ONE        *
015800*    120-PROCESS-EXPENSE-REC CALL - IT IS RESET EVERY RECORD, SO  *
015900*    NOTHING CARRIES OVER FROM ONE EXPENSE TO THE NEXT.           *
016000******************************************************************
016100 77  WS-DIVISOR                     PIC S9(3) COMP VALUE +0.
016200******************************************************************
016300*    PROGRAM INDICATOR SWITCHES.  WS-EOF-EXPENSE-SW DRIVES THE    *
016400*    MAIN READ LOOP IN 100-CALCULATE-BALANCES; WS-PERSON-FOUND-   *
016500*    SW IS SET BY 145-SCAN-BALANCE-TABLE AND READ BY 140-FIND-    *
016600*    OR-ADD-PERSON RIGHT AFTER THE SCAN RETURNS.                  *
016700******************************************************************
016800 01  PROGRAM-INDICATOR-SWITCHES.
016900     05  WS-EOF-EXPENSE-SW          PIC X(03) VALUE 'NO '.
017000         88  EOF-EXPENSE                      VALUE 'YES'.
017100     05  WS-PERSON-FOUND-SW         PIC X(03) VALUE SPACES.
017200         88  PERSON-FOUND                      VALUE 'YES'.
017300         88  PERSON-NOT-FOUND                   VALUE 'NO '.
017400     05  FILLER                     PIC X(02) VALUE SPACES.
017500******************************************************************
017600*    RUN-LEVEL ACCUMULATORS FOR THE END-OF-JOB DIAGNOSTIC        *
017700*    DISPLAY - SEE 900-DISPLAY-RUN-TOTALS.  THESE ARE PURELY      *
017800*    OPERATOR-CONSOLE BOOKKEEPING; NOTHING ON THE REPORT DEPENDS  *
017900*    ON ANY OF THEM.                                             *
018000******************************************************************
018100 01  WS-RUN-ACCUMULATORS.
018200     05  WS-READ-CTR                PIC 9(05) COMP VALUE ZERO.
018300     05  WS-BAL-WRITTEN-CTR         PIC 9(05) COMP VALUE ZERO.
018400     05  WS-XFER-WRITTEN-CTR        PIC 9(05) COMP VALUE ZERO.
018500     05  WS-MISSED-WRITTEN-CTR      PIC 9(05) COMP VALUE ZERO.
018600     05  FILLER                     PIC X(02) VALUE SPACES.
018700******************************************************************
018800*    PFNWORK CARRIES THE FIVE SETTLEMENT WORK TABLES (BALANCE,    *
018900*    CREDITOR, DEBTOR, TRANSFER, MISSED) PLUS THE SCRATCH FIELDS  *
019000*    SHARED ACROSS ALL THREE PHASES OF THE RUN.  SHARED WITH THE  *
019100*    RECONCILE JOB (EA-RECON) SO BOTH JOBS AGREE ON LAYOUT.       *
019200******************************************************************
019300     COPY PFNWORK.
019400******************************************************************
019500*    REPORT LINES - HEADINGS AND DETAIL, FOR THE THREE SECTIONS. *
019600*    EACH HEADING IS ITS OWN 01 SO IT CAN BE WRITTEN WITH A       *
019700*    SINGLE "WRITE ... FROM" - THE SHOP'S USUAL WAY OF BUILDING   *
019800*    A REPORT LINE WITHOUT A SEPARATE REPORT SECTION.             *
019900******************************************************************
020000 01  HL-BALANCES-HDR.
020100     05  FILLER                     PIC X(15) VALUE
020200         'FINAL BALANCES:'.
020300     05  FILLER                     PIC X(118) VALUE SPACES.
020400 01  HL-TRANSACTIONS-HDR.
020500     05  FILLER                     PIC X(13) VALUE
020600         'TRANSACTIONS:'.
020700     05  FILLER                     PIC X(120) VALUE SPACES.
020800 01  HL-MISSED-HDR.
020900     05  FILLER                     PIC X(15) VALUE
021000         'MISSED BALANCE:'.
021100     05  FILLER                     PIC X(118) VALUE SPACES.
021200 01  DL-BALANCE-LINE.
021300     05  BAL-PERSON-O               PIC X(20).
021400     05  FILLER                     PIC X(02) VALUE SPACES.
021500     05  BAL-AMOUNT-O               PIC -Z(6)9.99.
021600     05  FILLER                     PIC X(100) VALUE SPACES.
021700 01  DL-XFER-LINE.
021800     05  XFER-SENDER-O              PIC X(20).
021900     05  FILLER                     PIC X(11) VALUE
022000         ' TRANSFERS '.
022100     05  XFER-AMOUNT-O              PIC Z(6)9.99.
022200     05  FILLER                     PIC X(04) VALUE ' TO '.
022300     05  XFER-RECEIVER-O            PIC X(20).
022400     05  FILLER                     PIC X(68) VALUE SPACES.
022500 01  DL-MISSED-LINE.
022600     05  MISS-PERSON-O              PIC X(20).
022700     05  FILLER                     PIC X(02) VALUE ': '.
022800     05  MISS-AMOUNT-O              PIC -Z(6)9.99.
022900     05  FILLER                     PIC X(100) VALUE SPACES.
023000 01  DISPLAY-LINE.
023100     05  DISP-MESSAGE               PIC X(45).
023200     05  DISP-VALUE                 PIC ZZZZ9.
023300     05  FILLER                     PIC X(02) VALUE SPACES.
023400 PROCEDURE DIVISION.
023500******************************************************************
023600*    000-MAINLINE - OPEN, RUN THE THREE PHASES, CLOSE.  ONE       *
023700*    MAINLINE SECTION CALLING THREE PHASE SECTIONS IN TURN, NO    *
023800*    BRANCHING BACK AND FORTH BETWEEN THEM - EACH PHASE FINISHES  *
023900*    COMPLETELY BEFORE THE NEXT ONE STARTS.                      *
024000******************************************************************
024100 000-MAINLINE SECTION.
024200     OPEN INPUT  EXPENSE-FILE-IN
024300          OUTPUT SETTLEMENT-RPT.
024400     PERFORM 100-CALCULATE-BALANCES THRU 100-EXIT.
024500     PERFORM 200-RESOLVE-XFERS      THRU 200-EXIT.
024600     PERFORM 300-WRITE-SETTLEMENT-RPT THRU 300-EXIT.
024700     PERFORM 900-DISPLAY-RUN-TOTALS  THRU 900-EXIT.
024800     CLOSE EXPENSE-FILE-IN
024900           SETTLEMENT-RPT.
025000     MOVE ZERO TO RETURN-CODE.
025100     GOBACK.
025200******************************************************************
025300*    100-CALCULATE-BALANCES - READ THE EXPENSE FILE, BUILD THE   *
025400*    PER-PERSON BALANCE TABLE IN ORDER OF FIRST APPEARANCE.      *
025500*    PRIMED READ FOLLOWED BY A PERFORM-UNTIL - THE USUAL SHOP     *
025600*    SHAPE FOR A SEQUENTIAL READ LOOP, SO THE FIRST RECORD IS     *
025700*    ALREADY IN THE BUFFER BEFORE THE LOOP TEST EVER RUNS.        *
025800******************************************************************
025900 100-CALCULATE-BALANCES SECTION.
026000     MOVE 'NO ' TO WS-EOF-EXPENSE-SW.
026100     PERFORM 110-READ-EXPENSE-REC THRU 110-READ-EXPENSE-REC-EXIT.
026200     PERFORM 120-PROCESS-EXPENSE-REC
026300         THRU 120-PROCESS-EXPENSE-REC-EXIT
026400         UNTIL EOF-EXPENSE.
026500 100-EXIT.
026600     EXIT.
026700******************************************************************
026800*    110-READ-EXPENSE-REC - ONE READ, ONE RECORD.  THE GO TO ON   *
027000*    PARAGRAPH THAT HAS NO MORE WORK TO DO ONCE EOF HITS.         *
027100******************************************************************
027200 110-READ-EXPENSE-REC.
027300     READ EXPENSE-FILE-IN INTO PFX-EXPENSE-RECORD
027400         AT END
027500         MOVE 'YES' TO WS-EOF-EXPENSE-SW
027600         GO TO 110-READ-EXPENSE-REC-EXIT.
027700     ADD 1 TO WS-READ-CTR.
027800 110-READ-EXPENSE-REC-EXIT.
027900     EXIT.
028000******************************************************************
028100*    120-PROCESS-EXPENSE-REC - ONE EXPENSE RECORD IN, ONE SHARE   *
028200*    COMPUTED, THAT SHARE APPLIED TO THE SPONSOR AND EVERY        *
028300*    DEBTOR, THEN THE NEXT RECORD IS READ.  NO RECORD IS EVER     *
028400*    REJECTED HERE - EVERY EXPENSE ON THE TAPE, INCLUDING A       *
028500*    LEGITIMATE $0.00 ONE, FLOWS THROUGH TO THE BALANCE TABLE.    *
028600*    SPONSOR COUNTS AS ONE OF THE PARTICIPANTS SHARING THE TAB,  *
028700*    SO THE DIVISOR IS DEBTOR-COUNT + 1.             SWK 07/02/91
028800******************************************************************
028900 120-PROCESS-EXPENSE-REC.
029000     COMPUTE WS-DIVISOR = PFX-DEBTOR-COUNT + 1.                  SWK0702
029100     COMPUTE WS-OWED-SHARE = PFX-AMOUNT / WS-DIVISOR.
029200     MOVE PFX-SPONSOR-NAME TO WS-LOOKUP-NAME.
029300     PERFORM 140-FIND-OR-ADD-PERSON THRU 140-FIND-OR-ADD-PERSON-EXIT.
029400     ADD PFX-AMOUNT TO PFX-BAL-AMOUNT (WS-BAL-IDX).
029500     PERFORM 130-APPLY-PARTICIPANT-SHARE
029600         THRU 130-APPLY-PARTICIPANT-SHARE-EXIT.
029700     PERFORM 125-APPLY-DEBTOR-SHARE THRU 125-APPLY-DEBTOR-SHARE-EXIT
029800         VARYING WS-DEBTOR-SUB FROM 1 BY 1
029900         UNTIL WS-DEBTOR-SUB > PFX-DEBTOR-COUNT.
030000     PERFORM 110-READ-EXPENSE-REC THRU 110-READ-EXPENSE-REC-EXIT.
030100 120-PROCESS-EXPENSE-REC-EXIT.
030200     EXIT.
030300******************************************************************
030400*    125-APPLY-DEBTOR-SHARE - LOOP BODY FOR THE DEBTOR TABLE -    *
030500*    PULLED OUT OF 120 SO THE VARYING CLAUSE CAN SIT ON AN OUT-   *
030600*    OF-LINE PERFORM.  EACH DEBTOR GETS THE SAME TREATMENT AS     *
030700*    THE SPONSOR ABOVE: LOOK THE PERSON UP (OR ADD THEM), THEN    *
030800*    SUBTRACT THE SHARE.                              SK 02/11/04
030900******************************************************************
031000 125-APPLY-DEBTOR-SHARE.
031100     MOVE PFX-DEBTOR-NAME (WS-DEBTOR-SUB) TO WS-LOOKUP-NAME.
031200     PERFORM 140-FIND-OR-ADD-PERSON THRU 140-FIND-OR-ADD-PERSON-EXIT.
031300     PERFORM 130-APPLY-PARTICIPANT-SHARE
031400         THRU 130-APPLY-PARTICIPANT-SHARE-EXIT.
031500 125-APPLY-DEBTOR-SHARE-EXIT.
031600     EXIT.
031700******************************************************************
031800*    130-APPLY-PARTICIPANT-SHARE - SUBTRACT WS-OWED-SHARE FROM    *
031900*    ONE PARTICIPANT'S BALANCE.  CALLED ONCE FOR THE SPONSOR AND  *
032000*    ONCE PER DEBTOR OUT OF 120/125 ABOVE - THE SAME COMPUTE      *
032100*    WORKS FOR BOTH BECAUSE WS-BAL-IDX IS ALREADY POINTING AT     *
032200*    THE RIGHT BALANCE-TABLE ENTRY BY THE TIME THIS RUNS.         *
032300*    HALF-EVEN ROUNDING IS APPLIED TO THE RESULT OF THE          *
032400*    SUBTRACTION, NOT TO WS-OWED-SHARE ITSELF - WS-OWED-SHARE    *
032500*    STAYS AT FOUR DECIMAL PLACES UNTIL THIS COMPUTE.  DGT 06/17/01
032600******************************************************************
032700 130-APPLY-PARTICIPANT-SHARE.
032800     COMPUTE PFX-BAL-AMOUNT (WS-BAL-IDX)                          DGT0617
032900         ROUNDED MODE IS NEAREST-EVEN =
033000         PFX-BAL-AMOUNT (WS-BAL-IDX) - WS-OWED-SHARE.
033100 130-APPLY-PARTICIPANT-SHARE-EXIT.
033200     EXIT.
033300******************************************************************
033400*    140-FIND-OR-ADD-PERSON - LOOK WS-LOOKUP-NAME UP IN THE       *
033500*    BALANCE TABLE; IF IT ISN'T THERE YET, APPEND A NEW ZERO-     *
033600*    BALANCE ENTRY FOR IT.  A PERSON FIRST SEEN IN ANY ROLE       *
033700*    (SPONSOR OR DEBTOR) STARTS AT A ZERO BALANCE AND IS          *
033800*    APPENDED IN ORDER OF FIRST SEEN - THAT ORDER DRIVES          *
033900*    310-WRITE-BALANCES-SECTION BELOW.  ON RETURN WS-BAL-IDX      *
034000*    ALWAYS POINTS AT THE PERSON'S ENTRY, WHETHER IT WAS FOUND    *
034100*    OR JUST CREATED.                                            *
034200******************************************************************
034300 140-FIND-OR-ADD-PERSON.
034400     MOVE 'NO ' TO WS-PERSON-FOUND-SW.
034500     PERFORM 145-SCAN-BALANCE-TABLE THRU 145-SCAN-BALANCE-TABLE-EXIT
034600         VARYING WS-BAL-SUB FROM 1 BY 1
034700         UNTIL WS-BAL-SUB > PFX-BAL-COUNT.
034800     ADD 1 TO PFX-BAL-COUNT.
034900     MOVE PFX-BAL-COUNT TO WS-BAL-IDX.
035000     MOVE WS-LOOKUP-NAME TO PFX-BAL-PERSON (WS-BAL-IDX).
035100     MOVE ZERO TO PFX-BAL-AMOUNT (WS-BAL-IDX).
035200 140-FIND-OR-ADD-PERSON-EXIT.
035300     EXIT.
035400******************************************************************
035500*    145-SCAN-BALANCE-TABLE - LOOP BODY FOR THE BALANCE-TABLE     *
035600*    LOOKUP.  ON A MATCH THE GO TO JUMPS CLEAR OF THIS PARAGRAPH  *
035700*    AND OF 140 ABOVE IT, SKIPPING THE APPEND LOGIC ENTIRELY -    *
035800*    THE SAME "GO TO THE CALLER'S EXIT" ESCAPE USED IN           *
035900*    110-READ-EXPENSE-REC ABOVE.                                 *
036000******************************************************************
036100 145-SCAN-BALANCE-TABLE.
036200     IF PFX-BAL-PERSON (WS-BAL-SUB) = WS-LOOKUP-NAME
036300         MOVE 'YES' TO WS-PERSON-FOUND-SW
036400         MOVE WS-BAL-SUB TO WS-BAL-IDX
036500         GO TO 140-FIND-OR-ADD-PERSON-EXIT
036600     END-IF.
036700 145-SCAN-BALANCE-TABLE-EXIT.
036800     EXIT.
036900******************************************************************
037000*    200-RESOLVE-XFERS - GREEDY SETTLEMENT.  SPLIT THE BALANCE   *
037100*    TABLE INTO CREDITORS/DEBTORS, THEN REPEATEDLY PAIR THE      *
037200*    LARGEST CREDITOR AGAINST THE LARGEST DEBTOR UNTIL ONE SIDE   *
037300*    RUNS DRY, THEN COLLECT WHATEVER IS LEFT AS MISSED BALANCES.  *
037400******************************************************************
037500 200-RESOLVE-XFERS SECTION.
037600     PERFORM 210-SPLIT-CREDITORS-DEBTORS
037700         THRU 210-SPLIT-CREDITORS-DEBTORS-EXIT.
037800     PERFORM 220-MATCH-LOOP THRU 220-MATCH-LOOP-EXIT
037900         UNTIL WS-CRED-ACTIVE-CNT = ZERO
038000            OR WS-DEBT-ACTIVE-CNT = ZERO.
038100     PERFORM 250-COLLECT-MISSED-BALANCES
038200         THRU 250-COLLECT-MISSED-BALANCES-EXIT.
038300 200-EXIT.
038400     EXIT.
038500******************************************************************
038600*    210-SPLIT-CREDITORS-DEBTORS - WALK THE BALANCE TABLE ONCE,   *
038700*    SORTING EACH ENTRY INTO THE CREDITOR TABLE (POSITIVE) OR     *
038800*    THE DEBTOR TABLE (NEGATIVE).  A ZERO BALANCE NEVER           *
038900*    PARTICIPATES AND IS NEVER REPORTED.    *
039000******************************************************************
039100 210-SPLIT-CREDITORS-DEBTORS.
039200     PERFORM 215-CLASSIFY-BALANCE-ENTRY
039300         THRU 215-CLASSIFY-BALANCE-ENTRY-EXIT
039400         VARYING WS-BAL-SUB FROM 1 BY 1
039500         UNTIL WS-BAL-SUB > PFX-BAL-COUNT.
039600     MOVE PFX-CRED-COUNT TO WS-CRED-ACTIVE-CNT.
039700     MOVE PFX-DEBT-COUNT TO WS-DEBT-ACTIVE-CNT.
039800 210-SPLIT-CREDITORS-DEBTORS-EXIT.
039900     EXIT.
040000******************************************************************
040100*    215-CLASSIFY-BALANCE-ENTRY - LOOP BODY FOR THE SPLIT ABOVE.  *
040200*    EVERY ENTRY STARTS ACTIVE ('Y') - 220-MATCH-LOOP BELOW IS    *
040300*    THE ONLY PLACE AN ENTRY EVER GETS MARKED INACTIVE.           *
040400******************************************************************
040500 215-CLASSIFY-BALANCE-ENTRY.
040600     IF PFX-BAL-AMOUNT (WS-BAL-SUB) > ZERO
040700         ADD 1 TO PFX-CRED-COUNT
040800         MOVE PFX-BAL-PERSON (WS-BAL-SUB)
040900             TO PFX-CRED-PERSON (PFX-CRED-COUNT)
041000         MOVE PFX-BAL-AMOUNT (WS-BAL-SUB)
041100             TO PFX-CRED-AMOUNT (PFX-CRED-COUNT)
041200         MOVE 'Y' TO PFX-CRED-ACTIVE-SW (PFX-CRED-COUNT)          RDM1119
041300     ELSE
041400         IF PFX-BAL-AMOUNT (WS-BAL-SUB) < ZERO
041500             ADD 1 TO PFX-DEBT-COUNT
041600             MOVE PFX-BAL-PERSON (WS-BAL-SUB)
041700                 TO PFX-DEBT-PERSON (PFX-DEBT-COUNT)
041800             MOVE PFX-BAL-AMOUNT (WS-BAL-SUB)
041900                 TO PFX-DEBT-AMOUNT (PFX-DEBT-COUNT)
042000             MOVE 'Y' TO PFX-DEBT-ACTIVE-SW (PFX-DEBT-COUNT)      RDM1119
042100         END-IF
042200     END-IF.
042300 215-CLASSIFY-BALANCE-ENTRY-EXIT.
042400     EXIT.
042500******************************************************************
042600*    220-MATCH-LOOP - ONE PASS OF THE GREEDY MATCH: FIND THE      *
042700*    WORST DEBTOR AND THE BEST CREDITOR, TRANSFER THE SMALLER OF  *
042800*    THE TWO AMOUNTS BETWEEN THEM, THEN PUT BACK WHICHEVER SIDE   *
042900*    STILL HAS A NONZERO BALANCE LEFT.  CALLED REPEATEDLY BY      *
043000*    200-RESOLVE-XFERS UNTIL ONE SIDE RUNS OUT.                  *
043100******************************************************************
043200 220-MATCH-LOOP.
043300     PERFORM 230-FIND-MIN-DEBTOR   THRU 230-FIND-MIN-DEBTOR-EXIT.
043400     PERFORM 240-FIND-MAX-CREDITOR THRU 240-FIND-MAX-CREDITOR-EXIT.
043500*
043600*    TRANSFER-AMOUNT = MIN(|DEBT|,CREDIT) - BALANCES ARE ALREADY *
043700*    WHOLE CENTS SO NO FURTHER ROUNDING IS NEEDED HERE.          *
043800     COMPUTE WS-XFER-AMOUNT = WS-MIN-DEBT-AMOUNT * -1.
043900     IF WS-MAX-CRED-AMOUNT < WS-XFER-AMOUNT
044000         MOVE WS-MAX-CRED-AMOUNT TO WS-XFER-AMOUNT
044100     END-IF.
044200*
044300*    RECORD THE TRANSFER ITSELF BEFORE EITHER TABLE ENTRY IS      *
044400*    TOUCHED, SO THE SENDER/RECEIVER NAMES STILL MATCH THE        *
044500*    SUBSCRIPTS 230/240 JUST SET.                                *
044600     ADD 1 TO PFX-XFER-COUNT.
044700     MOVE PFX-DEBT-PERSON (WS-MIN-DEBT-SUB)
044800         TO PFX-XFER-SENDER (PFX-XFER-COUNT).
044900     MOVE PFX-CRED-PERSON (WS-MAX-CRED-SUB)
045000         TO PFX-XFER-RECEIVER (PFX-XFER-COUNT).
045100     MOVE WS-XFER-AMOUNT TO PFX-XFER-AMOUNT (PFX-XFER-COUNT).
045200*
045300*    WHATEVER CREDIT IS LEFT GOES BACK INTO THE POOL; IF NONE IS   *
045400*    LEFT THE ENTRY IS RETIRED AND THE ACTIVE COUNT DROPS.        *
045500     COMPUTE WS-REMAINING-CREDIT =
045600         PFX-CRED-AMOUNT (WS-MAX-CRED-SUB) - WS-XFER-AMOUNT.
045700     IF WS-REMAINING-CREDIT > ZERO
045800         MOVE WS-REMAINING-CREDIT
045900             TO PFX-CRED-AMOUNT (WS-MAX-CRED-SUB)
046000     ELSE
046100         MOVE 'N' TO PFX-CRED-ACTIVE-SW (WS-MAX-CRED-SUB)
046200         SUBTRACT 1 FROM WS-CRED-ACTIVE-CNT
046300     END-IF.
046400*
046500*    SAME IDEA FOR THE DEBTOR SIDE, MIRRORED.                     *
046600     COMPUTE WS-REMAINING-DEBT =
046700         PFX-DEBT-AMOUNT (WS-MIN-DEBT-SUB) + WS-XFER-AMOUNT.
046800     IF WS-REMAINING-DEBT < ZERO
046900         MOVE WS-REMAINING-DEBT
047000             TO PFX-DEBT-AMOUNT (WS-MIN-DEBT-SUB)
047100     ELSE
047200         MOVE 'N' TO PFX-DEBT-ACTIVE-SW (WS-MIN-DEBT-SUB)
047300         SUBTRACT 1 FROM WS-DEBT-ACTIVE-CNT
047400     END-IF.
047500 220-MATCH-LOOP-EXIT.
047600     EXIT.
047700******************************************************************
047800*    230-FIND-MIN-DEBTOR - RUNNING-MINIMUM SCAN OVER THE ACTIVE   *
047900*    DEBTOR ENTRIES, STRICTLY-LESS-THAN COMPARE, SO A TIE LEAVES  *
048000*    THE EARLIER-SCANNED ENTRY IN CONTROL.       RDM 04/08/93
048100******************************************************************
048200 230-FIND-MIN-DEBTOR.
048300     MOVE ZERO TO WS-MIN-DEBT-AMOUNT.
048400     MOVE ZERO TO WS-MIN-DEBT-SUB.
048500     PERFORM 235-SCAN-DEBTOR-MIN THRU 235-SCAN-DEBTOR-MIN-EXIT
048600         VARYING WS-DEBT-SUB FROM 1 BY 1
048700         UNTIL WS-DEBT-SUB > PFX-DEBT-COUNT.
048800 230-FIND-MIN-DEBTOR-EXIT.
048900     EXIT.
049000******************************************************************
049100*    235-SCAN-DEBTOR-MIN - LOOP BODY FOR THE SCAN ABOVE.  A       *
049200*    ZERO SUBSCRIPT MEANS "NOTHING PICKED YET" SO THE FIRST       *
049300*    ACTIVE ENTRY ALWAYS WINS THE FIRST COMPARE.                 *
049400******************************************************************
049500 235-SCAN-DEBTOR-MIN.
049600     IF PFX-DEBT-ACTIVE (WS-DEBT-SUB)
049700       AND (WS-MIN-DEBT-SUB = ZERO                                RDM0408
049800            OR PFX-DEBT-AMOUNT (WS-DEBT-SUB) < WS-MIN-DEBT-AMOUNT)
049900         MOVE PFX-DEBT-AMOUNT (WS-DEBT-SUB) TO WS-MIN-DEBT-AMOUNT
050000         MOVE WS-DEBT-SUB TO WS-MIN-DEBT-SUB
050100     END-IF.
050200 235-SCAN-DEBTOR-MIN-EXIT.
050300     EXIT.
050400******************************************************************
050500*    240-FIND-MAX-CREDITOR - RUNNING-MAXIMUM SCAN, STRICTLY-      *
050600*    GREATER-THAN COMPARE, SAME TIE-BREAK RULE AS 230 ABOVE.      *
050700*                                                  RDM 04/08/93
050800******************************************************************
050900 240-FIND-MAX-CREDITOR.
051000     MOVE ZERO TO WS-MAX-CRED-AMOUNT.
051100     MOVE ZERO TO WS-MAX-CRED-SUB.
051200     PERFORM 245-SCAN-CREDITOR-MAX THRU 245-SCAN-CREDITOR-MAX-EXIT
051300         VARYING WS-CRED-SUB FROM 1 BY 1
051400         UNTIL WS-CRED-SUB > PFX-CRED-COUNT.
051500 240-FIND-MAX-CREDITOR-EXIT.
051600     EXIT.
051700******************************************************************
051800*    245-SCAN-CREDITOR-MAX - LOOP BODY FOR THE SCAN ABOVE, THE    *
051900*    MIRROR IMAGE OF 235-SCAN-DEBTOR-MIN.                        *
052000******************************************************************
052100 245-SCAN-CREDITOR-MAX.
052200     IF PFX-CRED-ACTIVE (WS-CRED-SUB)                             RDM0408
052300       AND (WS-MAX-CRED-SUB = ZERO
052400            OR PFX-CRED-AMOUNT (WS-CRED-SUB) > WS-MAX-CRED-AMOUNT)
052500         MOVE PFX-CRED-AMOUNT (WS-CRED-SUB) TO WS-MAX-CRED-AMOUNT
052600         MOVE WS-CRED-SUB TO WS-MAX-CRED-SUB
052700     END-IF.
052800 245-SCAN-CREDITOR-MAX-EXIT.
052900     EXIT.
053000******************************************************************
053100*    250-COLLECT-MISSED-BALANCES - WHATEVER IS STILL ACTIVE WHEN  *
053200*    THE MATCH LOOP ENDS IS ROUNDING RESIDUE - REPORTED VERBATIM, *
053300*    CREDITORS (POSITIVE) FIRST, THEN DEBTORS (NEGATIVE), BOTH    *
053400*    IN TABLE ORDER.                                             *
053500******************************************************************
053600 250-COLLECT-MISSED-BALANCES.
053700     PERFORM 255-COLLECT-MISSED-CREDITOR
053800         THRU 255-COLLECT-MISSED-CREDITOR-EXIT
053900         VARYING WS-CRED-SUB FROM 1 BY 1
054000         UNTIL WS-CRED-SUB > PFX-CRED-COUNT.
054100     PERFORM 257-COLLECT-MISSED-DEBTOR
054200         THRU 257-COLLECT-MISSED-DEBTOR-EXIT
054300         VARYING WS-DEBT-SUB FROM 1 BY 1
054400         UNTIL WS-DEBT-SUB > PFX-DEBT-COUNT.
054500 250-COLLECT-MISSED-BALANCES-EXIT.
054600     EXIT.
054700******************************************************************
054800*    255-COLLECT-MISSED-CREDITOR - APPEND ANY CREDITOR ENTRY      *
054900*    STILL ACTIVE WHEN THE MATCH LOOP QUIT TO THE MISSED TABLE.   *
055000******************************************************************
055100 255-COLLECT-MISSED-CREDITOR.
055200     IF PFX-CRED-ACTIVE (WS-CRED-SUB)
055300         ADD 1 TO PFX-MISS-COUNT
055400         MOVE PFX-CRED-PERSON (WS-CRED-SUB)
055500             TO PFX-MISS-PERSON (PFX-MISS-COUNT)
055600         MOVE PFX-CRED-AMOUNT (WS-CRED-SUB)
055700             TO PFX-MISS-AMOUNT (PFX-MISS-COUNT)
055800     END-IF.
055900 255-COLLECT-MISSED-CREDITOR-EXIT.
056000     EXIT.
056100******************************************************************
056200*    257-COLLECT-MISSED-DEBTOR - MIRROR OF 255, FOR WHATEVER      *
056300*    DEBTOR ENTRY IS STILL ACTIVE WHEN THE MATCH LOOP QUITS.      *
056400******************************************************************
056500 257-COLLECT-MISSED-DEBTOR.
056600     IF PFX-DEBT-ACTIVE (WS-DEBT-SUB)
056700         ADD 1 TO PFX-MISS-COUNT
056800         MOVE PFX-DEBT-PERSON (WS-DEBT-SUB)
056900             TO PFX-MISS-PERSON (PFX-MISS-COUNT)
057000         MOVE PFX-DEBT-AMOUNT (WS-DEBT-SUB)
057100             TO PFX-MISS-AMOUNT (PFX-MISS-COUNT)
057200     END-IF.
057300 257-COLLECT-MISSED-DEBTOR-EXIT.
057400     EXIT.
057500******************************************************************
057600*    300-WRITE-SETTLEMENT-RPT - THE THREE REPORT SECTIONS, IN    *
057700*    THE ORDER THE RESULTS WERE BUILT.  NO TOTALS, NO CONTROL    *
057800*    BREAKS.                                                     *
057900******************************************************************
058000 300-WRITE-SETTLEMENT-RPT SECTION.
058100     PERFORM 310-WRITE-BALANCES-SECTION
058200         THRU 310-WRITE-BALANCES-SECTION-EXIT.
058300     PERFORM 320-WRITE-TRANSFERS-SECTION
058400         THRU 320-WRITE-TRANSFERS-SECTION-EXIT.
058500     PERFORM 330-WRITE-MISSED-SECTION
058600         THRU 330-WRITE-MISSED-SECTION-EXIT.
058700 300-EXIT.
058800     EXIT.
058900******************************************************************
059000*    310-WRITE-BALANCES-SECTION - HEADING, THEN ONE DETAIL LINE   *
059100*    PER BALANCE-TABLE ENTRY, IN TABLE (FIRST-SEEN) ORDER.  THE   *
059200*    HEADING ADVANCES TO A NEW PAGE; DETAIL LINES SINGLE-SPACE.   *
059300******************************************************************
059400 310-WRITE-BALANCES-SECTION.
059500     WRITE SETL-RPT-LINE FROM HL-BALANCES-HDR
059600         AFTER ADVANCING TOP-OF-FORM.
059700     PERFORM 315-WRITE-BALANCE-DETAIL
059800         THRU 315-WRITE-BALANCE-DETAIL-EXIT
059900         VARYING WS-BAL-SUB FROM 1 BY 1
060000         UNTIL WS-BAL-SUB > PFX-BAL-COUNT.
060100 310-WRITE-BALANCES-SECTION-EXIT.
060200     EXIT.
060300******************************************************************
060400*    315-WRITE-BALANCE-DETAIL - ONE BALANCE LINE, PERSON NAME     *
060500*    AND EDITED AMOUNT.                                          *
060600******************************************************************
060700 315-WRITE-BALANCE-DETAIL.
060800     MOVE PFX-BAL-PERSON (WS-BAL-SUB) TO BAL-PERSON-O.
060900     MOVE PFX-BAL-AMOUNT (WS-BAL-SUB) TO BAL-AMOUNT-O.
061000     WRITE SETL-RPT-LINE FROM DL-BALANCE-LINE
061100         AFTER ADVANCING 1.
061200     ADD 1 TO WS-BAL-WRITTEN-CTR.
061300 315-WRITE-BALANCE-DETAIL-EXIT.
061400     EXIT.
061500******************************************************************
061600*    320-WRITE-TRANSFERS-SECTION - HEADING, THEN ONE DETAIL LINE  *
061700*    PER TRANSFER, IN THE ORDER 220-MATCH-LOOP BUILT THEM.        *
061800******************************************************************
061900 320-WRITE-TRANSFERS-SECTION.
062000     WRITE SETL-RPT-LINE FROM HL-TRANSACTIONS-HDR
062100         AFTER ADVANCING 2.
062200     PERFORM 325-WRITE-XFER-DETAIL THRU 325-WRITE-XFER-DETAIL-EXIT
062300         VARYING WS-XFER-SUB FROM 1 BY 1
062400         UNTIL WS-XFER-SUB > PFX-XFER-COUNT.
062500 320-WRITE-TRANSFERS-SECTION-EXIT.
062600     EXIT.
062700******************************************************************
062800*    325-WRITE-XFER-DETAIL - ONE TRANSFER LINE, "SENDER           *
062900*    TRANSFERS AMOUNT TO RECEIVER".                              *
063000******************************************************************
063100 325-WRITE-XFER-DETAIL.
063200     MOVE PFX-XFER-SENDER (WS-XFER-SUB) TO XFER-SENDER-O.
063300     MOVE PFX-XFER-RECEIVER (WS-XFER-SUB) TO XFER-RECEIVER-O.
063400     MOVE PFX-XFER-AMOUNT (WS-XFER-SUB) TO XFER-AMOUNT-O.
063500     WRITE SETL-RPT-LINE FROM DL-XFER-LINE
063600         AFTER ADVANCING 1.
063700     ADD 1 TO WS-XFER-WRITTEN-CTR.
063800 325-WRITE-XFER-DETAIL-EXIT.
063900     EXIT.
064000******************************************************************
064100*    330-WRITE-MISSED-SECTION - PER REPORT-WRITER RULE, EACH      *
064200*    MISSED BALANCE GETS ITS OWN "MISSED BALANCE:" HEADING LINE   *
064300*    RATHER THAN ONE HEADING FOR THE WHOLE SECTION.  RDM 11/19/92
064400******************************************************************
064500 330-WRITE-MISSED-SECTION.
064600     PERFORM 335-WRITE-MISSED-DETAIL
064700         THRU 335-WRITE-MISSED-DETAIL-EXIT
064800         VARYING WS-MISS-SUB FROM 1 BY 1
064900         UNTIL WS-MISS-SUB > PFX-MISS-COUNT.
065000 330-WRITE-MISSED-SECTION-EXIT.
065100     EXIT.
065200******************************************************************
065300*    335-WRITE-MISSED-DETAIL - HEADING PLUS ONE DETAIL LINE FOR   *
065400*    A SINGLE MISSED BALANCE - "PERSON: AMOUNT".                 *
065500******************************************************************
065600 335-WRITE-MISSED-DETAIL.
065700     WRITE SETL-RPT-LINE FROM HL-MISSED-HDR
065800         AFTER ADVANCING 2.
065900     MOVE PFX-MISS-PERSON (WS-MISS-SUB) TO MISS-PERSON-O.
066000     MOVE PFX-MISS-AMOUNT (WS-MISS-SUB) TO MISS-AMOUNT-O.
066100     WRITE SETL-RPT-LINE FROM DL-MISSED-LINE
066200         AFTER ADVANCING 1.
066300     ADD 1 TO WS-MISSED-WRITTEN-CTR.
066400 335-WRITE-MISSED-DETAIL-EXIT.
066500     EXIT.
066600******************************************************************
066700*    900-DISPLAY-RUN-TOTALS - OPERATOR-CONSOLE DIAGNOSTICS AT    *
066800*    END OF JOB, SAME SHAPE AS THE OLD COPY'S PROG-DIAG DISPLAY. *
066900*    FOUR COUNTS, EACH MOVED THROUGH THE SAME DISPLAY-LINE        *
067000*    GROUP SO THE MESSAGE AND THE NUMBER LINE UP ON THE CONSOLE.  *
067100******************************************************************
067200 900-DISPLAY-RUN-TOTALS SECTION.
067300     DISPLAY '****     PFNSETL RUN COMPLETE     ****'.
067400     DISPLAY ' '.
067500     MOVE 'EXPENSE RECORDS READ' TO DISP-MESSAGE.
067600     MOVE WS-READ-CTR TO DISP-VALUE.
067700     DISPLAY DISPLAY-LINE.
067800     MOVE 'PERSONS ON THE FINAL BALANCES LIST' TO DISP-MESSAGE.
067900     MOVE WS-BAL-WRITTEN-CTR TO DISP-VALUE.
068000     DISPLAY DISPLAY-LINE.
068100     MOVE 'TRANSFERS WRITTEN' TO DISP-MESSAGE.
068200     MOVE WS-XFER-WRITTEN-CTR TO DISP-VALUE.
068300     DISPLAY DISPLAY-LINE.
068400     MOVE 'MISSED BALANCES (ROUNDING RESIDUE)' TO DISP-MESSAGE.
068500     MOVE WS-MISSED-WRITTEN-CTR TO DISP-VALUE.
068600     DISPLAY DISPLAY-LINE.
068700     DISPLAY ' '.
068800     DISPLAY '****     PFNSETL EOJ     ****'.
068900 900-EXIT.
069000     EXIT.
