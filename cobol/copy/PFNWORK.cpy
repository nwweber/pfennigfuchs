000100******************************************************************
000200*    PFNWORK  --  SETTLEMENT WORK TABLES                         *
000300*                                                                *
000400*    PFX-BALANCE-TABLE   HOLDS ONE ENTRY PER DISTINCT PERSON,    *
000500*                        IN ORDER OF FIRST APPEARANCE, BUILT BY  *
000600*                        100-CALCULATE-BALANCES.                *
000700*    PFX-CREDITOR-TABLE, *
000800*    PFX-DEBTOR-TABLE    HOLD THE SPLIT POSITIVE/NEGATIVE        *
000900*                        ENTRIES WORKED BY 200-RESOLVE-XFERS.    *
001000*                        -ACTIVE-SW FLAGS AN ENTRY "PULLED OUT   *
001100*                        OF THE POOL" RATHER THAN PHYSICALLY     *
001200*                        DELETING IT, SO SUBSCRIPTS STAY STABLE. *
001300*    PFX-TRANSFER-TABLE, *
001400*    PFX-MISSED-TABLE    HOLD THE TWO REPORT LISTS BUILT BY      *
001500*                        200-RESOLVE-XFERS FOR 300-WRITE-RPT.    *
001600******************************************************************
001700 01  PFX-BALANCE-TABLE.
001800     05  PFX-BAL-COUNT              PIC S9(4) COMP VALUE +0.
001900     05  PFX-BAL-ENTRY              OCCURS 100 TIMES.
002000         10  PFX-BAL-PERSON         PIC X(20).
002020         10  PFX-BAL-PERSON-R REDEFINES PFX-BAL-PERSON.         MFT0921
002040             15  PFX-BAL-LAST       PIC X(12).
002060             15  PFX-BAL-FIRST      PIC X(08).
002100         10  PFX-BAL-AMOUNT         PIC S9(7)V99 VALUE +0.
002150     05  FILLER                     PIC X(02) VALUE SPACES.
002200*
002300 01  PFX-CREDITOR-TABLE.
002400     05  PFX-CRED-COUNT             PIC S9(4) COMP VALUE +0.
002500     05  PFX-CRED-ENTRY             OCCURS 100 TIMES.
002600         10  PFX-CRED-PERSON        PIC X(20).
002700         10  PFX-CRED-AMOUNT        PIC S9(7)V99 VALUE +0.
002800         10  PFX-CRED-ACTIVE-SW     PIC X(01)    VALUE 'Y'.
002900             88  PFX-CRED-ACTIVE         VALUE 'Y'.
003000             88  PFX-CRED-SETTLED        VALUE 'N'.
003050     05  FILLER                     PIC X(02) VALUE SPACES.
003100*
003200 01  PFX-DEBTOR-TABLE.
003300     05  PFX-DEBT-COUNT             PIC S9(4) COMP VALUE +0.
003400     05  PFX-DEBT-ENTRY             OCCURS 100 TIMES.
003500         10  PFX-DEBT-PERSON        PIC X(20).
003600         10  PFX-DEBT-AMOUNT        PIC S9(7)V99 VALUE +0.
003700         10  PFX-DEBT-ACTIVE-SW     PIC X(01)    VALUE 'Y'.
003800             88  PFX-DEBT-ACTIVE         VALUE 'Y'.
003900             88  PFX-DEBT-SETTLED        VALUE 'N'.
003950     05  FILLER                     PIC X(02) VALUE SPACES.
004000*
004100 01  PFX-TRANSFER-TABLE.
004200     05  PFX-XFER-COUNT             PIC S9(4) COMP VALUE +0.
004300     05  PFX-XFER-ENTRY             OCCURS 100 TIMES.
004400         10  PFX-XFER-SENDER        PIC X(20).
004500         10  PFX-XFER-RECEIVER      PIC X(20).
004600         10  PFX-XFER-AMOUNT        PIC 9(7)V99  VALUE ZERO.
004650     05  FILLER                     PIC X(02) VALUE SPACES.
004700*
004800 01  PFX-MISSED-TABLE.
004900     05  PFX-MISS-COUNT             PIC S9(4) COMP VALUE +0.
005000     05  PFX-MISS-ENTRY             OCCURS 100 TIMES.
005100         10  PFX-MISS-PERSON        PIC X(20).
005200         10  PFX-MISS-AMOUNT        PIC S9(7)V99 VALUE +0.
005250     05  FILLER                     PIC X(02) VALUE SPACES.
005300*
005400******************************************************************
005500*    SCRATCH FIELDS SHARED BY THE THREE PHASES OF THE RUN.       *
005600*    -ACTIVE-CNT FIELDS TRACK HOW MANY ENTRIES IN THE CREDITOR/  *
005700*    DEBTOR TABLE ARE STILL ACTIVE -- CHEAPER THAN RE-SCANNING   *
005800*    THE WHOLE TABLE EVERY PASS OF 220-MATCH-LOOP.   RDM 11/19/92*
005900*    WS-DIVISOR MOVED OUT TO A 77-LEVEL IN PFNSETL ITSELF -      *
006000*    SEE THE CHANGE LOG THERE.                      MFT 09/14/09*
006100*    WS-OWED-SHARE-ALPHA/WS-MIN-DEBT-AMOUNT-ALPHA (EA-0488/      *
006200*    EA-0560) WERE DROPPED UNDER EA-0572 - THE VALIDATION        *
006300*    PARAGRAPHS THEY BACKED WERE REJECTING A LEGITIMATE $0.00    *
006400*    EXPENSE RECORD.  PFX-BAL-PERSON-R ABOVE TAKES OVER AS THIS  *
006500*    COPYBOOK'S REDEFINES REPRESENTATIVE.          MFT 09/21/09 *
006700******************************************************************
006800 01  PFX-WORK-FIELDS.
006900     05  WS-OWED-SHARE              PIC S9(7)V9(4) VALUE +0.
007200     05  WS-MIN-DEBT-AMOUNT         PIC S9(7)V99  VALUE +0.
007500     05  WS-MAX-CRED-AMOUNT         PIC S9(7)V99  VALUE +0.
007600     05  WS-XFER-AMOUNT             PIC S9(7)V99  VALUE +0.
007700     05  WS-MIN-DEBT-SUB            PIC S9(4) COMP VALUE +0.
007800     05  WS-MAX-CRED-SUB            PIC S9(4) COMP VALUE +0.
007900     05  WS-CRED-ACTIVE-CNT         PIC S9(4) COMP VALUE +0.
008000     05  WS-DEBT-ACTIVE-CNT         PIC S9(4) COMP VALUE +0.
008100     05  WS-REMAINING-CREDIT        PIC S9(7)V99  VALUE +0.
008200     05  WS-REMAINING-DEBT          PIC S9(7)V99  VALUE +0.
008300     05  WS-LOOKUP-NAME             PIC X(20)     VALUE SPACES.
008400     05  WS-BAL-SUB                 PIC S9(4) COMP VALUE +0.
008500     05  WS-BAL-IDX                 PIC S9(4) COMP VALUE +0.
008600     05  WS-CRED-SUB                PIC S9(4) COMP VALUE +0.
008700     05  WS-DEBT-SUB                PIC S9(4) COMP VALUE +0.
008800     05  WS-DEBTOR-SUB              PIC S9(4) COMP VALUE +0.
008900     05  WS-XFER-SUB                PIC S9(4) COMP VALUE +0.
009000     05  WS-MISS-SUB                PIC S9(4) COMP VALUE +0.
009100     05  FILLER                     PIC X(02) VALUE SPACES.
