000100******************************************************************
000200*    PFNEXPN  --  EXPENSE TRANSACTION RECORD                     *
000300*                                                                *
000400*    ONE RECORD PER EXPENSE PAID BY A GROUP SPONSOR.  THE        *
000500*    SPONSOR'S NAME IS CARRIED ONCE; THE DEBTOR NAMES SHARING    *
000600*    THE EXPENSE ARE CARRIED IN THE OCCURS TABLE BELOW, MOST     *
000700*    RECENT COUNT IN PFX-DEBTOR-COUNT.  THE SPONSOR IS NOT       *
000800*    REPEATED IN THE DEBTOR TABLE -- HE/SHE IS IMPLICITLY A      *
000900*    PARTICIPANT TOO (SEE PFNSETL PARA 120-PROCESS-EXPENSE-REC). *
001000*                                                                *
001100*    PFX-SPONSOR-NAME-R AND PFX-DEBTOR-BLOCK BELOW ARE THE SAME  *
001200*    ALTERNATE NAME/TABLE VIEWS THIS SHOP HANGS ON EVERY PERSON- *
001300*    NAME FIELD AND EVERY OCCURS BLOCK, IN CASE A LATER RELEASE  *
001350*    NEEDS ALPHABETIC COLUMNS OR A ONE-SHOT BLOCK MOVE - NEITHER *
001380*    VIEW IS REFERENCED BY THE CURRENT LOGIC.       MFT 09/21/09 *
001400******************************************************************
001500 01  PFX-EXPENSE-RECORD.
001600     05  PFX-SPONSOR-NAME           PIC X(20).
001650     05  PFX-SPONSOR-NAME-R REDEFINES PFX-SPONSOR-NAME.
001700         10  PFX-SPONSOR-LAST       PIC X(12).
001750         10  PFX-SPONSOR-FIRST      PIC X(08).
001800     05  PFX-AMOUNT                 PIC S9(7)V99.
002000     05  PFX-DEBTOR-COUNT           PIC 9(02).
002300     05  PFX-DEBTOR-TABLE           OCCURS 20 TIMES.
002350         10  PFX-DEBTOR-NAME        PIC X(20).
002400     05  PFX-DEBTOR-BLOCK REDEFINES PFX-DEBTOR-TABLE
002450                                    PIC X(400).
002500     05  FILLER                     PIC X(19).
